000100******************************************************************        
000200* ORDOUT - ORDER-OUT FILE RECORD LAYOUT.                                  
000300*                                                                         
000400* ORDER-OUT CARRIES TWO KINDS OF RECORD IN ONE 40-BYTE SLOT --            
000500* AN ORDER HEADER AND AN ORDER LINE -- DISTINGUISHED BY THE               
000600* LEADING RECORD-TYPE BYTE.  300-PROCESS-ORDERS WRITES ONE                
000700* HEADER FOLLOWED BY ITS ACCEPTED LINES FOR EVERY ORDER THAT              
000800* CLEARS VALIDATION.                                                      
000900******************************************************************        
001000 01  ORDER-OUT-RECORD.                                                    
001100     05  OOR-REC-TYPE                PIC X(01).                           
001200         88  OOR-IS-HEADER                    VALUE 'H'.                  
001300         88  OOR-IS-LINE                      VALUE 'L'.                  
001400     05  FILLER                      PIC X(39).                           
001500 01  ORDER-HEADER-OUT REDEFINES ORDER-OUT-RECORD.                         
001600     05  OHO-REC-TYPE                PIC X(01).                           
001700     05  OHO-ORD-ID                  PIC 9(09).                           
001800     05  OHO-ORD-DATE                PIC X(19).                           
001900     05  OHO-ORD-STATUS              PIC X(09).                           
002000         88  OHO-STATUS-PENDING               VALUE 'PENDING'.            
002100         88  OHO-STATUS-COMPLETED             VALUE 'COMPLETED'.          
002200         88  OHO-STATUS-CANCELLED             VALUE 'CANCELLED'.          
002300     05  FILLER                      PIC X(02).                           
002400 01  ORDER-LINE-OUT REDEFINES ORDER-OUT-RECORD.                           
002500     05  OLO-REC-TYPE                PIC X(01).                           
002600     05  OLO-ORD-ID                  PIC 9(09).                           
002700     05  OLO-PROD-ID                 PIC 9(09).                           
002800     05  OLO-QTY                     PIC S9(05).                          
002900     05  FILLER                      PIC X(16).                           
