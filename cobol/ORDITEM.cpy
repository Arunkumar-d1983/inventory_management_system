000100******************************************************************        
000200* ORDITEM - ORDER TRANSACTION LINE LAYOUT (ORDER-IN).                     
000300*                                                                         
000400* ORDER-IN ARRIVES IN ORDER-ID SEQUENCE, ONE OR MORE LINES PER            
000500* ORDER.  300-PROCESS-ORDERS GROUPS CONSECUTIVE LINES CARRYING            
000600* THE SAME IT-ORD-ID INTO ONE ORDER BEFORE IT VALIDATES AND               
000700* POSTS THEM.                                                             
000800******************************************************************        
000900 01  ORDER-ITEM-RECORD.                                                   
001000     05  IT-ORD-ID                   PIC 9(09).                           
001100     05  IT-PROD-ID                  PIC 9(09).                           
001200     05  IT-QTY                      PIC S9(5).                           
001300     05  FILLER                      PIC X(17).                           
