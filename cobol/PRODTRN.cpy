000100******************************************************************        
000200* PRODTRN - PRODUCT CREATION TRANSACTION LAYOUT (PRODUCT-IN).             
000300*                                                                         
000400* ONE TRANSACTION PER PRODUCT TO BE ADDED TO THE PRODUCT MASTER.          
000500* PROD-ID IS NOT SUPPLIED ON THIS TRANSACTION -- 100-MAINTAIN-            
000600* PRODUCTS ASSIGNS THE NEXT PRODUCT ID WHEN THE TRANSACTION IS            
000700* ACCEPTED.                                                               
000800******************************************************************        
000900 01  PRODUCT-TRAN-RECORD.                                                 
001000     05  PT-PROD-NAME                PIC X(30).                           
001100     05  PT-PROD-SKU                 PIC X(12).                           
001200     05  PT-PROD-PRICE               PIC S9(7)V99.                        
001300     05  PT-PROD-STOCK               PIC S9(7).                           
001400     05  FILLER                      PIC X(02).                           
