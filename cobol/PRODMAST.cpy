000100******************************************************************        
000200* PRODMAST - PRODUCT MASTER RECORD LAYOUT.                                
000300*                                                                         
000400* ONE ENTRY PER STOCK-KEEPING UNIT.  USED AS THE PRODUCT-MASTER           
000500* FILE RECORD (FIXED 70 BYTES, ZONED DECIMAL THROUGHOUT SO THE            
000600* FILE CAN BE BROWSED WITH A STRAIGHT HEX DUMP) AND AS THE                
000700* LAYOUT OF EACH ENTRY IN THE IN-CORE PRODUCT-TABLE.                      
000800******************************************************************        
000900 01  PRODUCT-RECORD.                                                      
001000     05  PROD-ID                     PIC 9(09).                           
001100     05  PROD-NAME                   PIC X(30).                           
001200     05  PROD-SKU                    PIC X(12).                           
001300     05  PROD-PRICE                  PIC S9(7)V99.                        
001400     05  PROD-STOCK                  PIC S9(7).                           
001500     05  FILLER                      PIC X(03).                           
