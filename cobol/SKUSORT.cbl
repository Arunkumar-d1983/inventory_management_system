000100******************************************************************        
000200* LICENSED MATERIALS - PROPERTY OF MIDWEST SUPPLY CO.                     
000300* ALL RIGHTS RESERVED                                                     
000400******************************************************************        
000500* PROGRAM:  SKUSORT                                                       
000600*                                                                         
000700* AUTHOR :  R. K. KALMBACH                                                
000800*                                                                         
000900* INSTALLATION. MIDWEST SUPPLY CO - DATA PROCESSING.                      
001000*                                                                         
001100* DATE-WRITTEN.  08/14/88.                                                
001200*                                                                         
001300* DATE-COMPILED.                                                          
001400*                                                                         
001500* SECURITY.  NON-CONFIDENTIAL.                                            
001600*                                                                         
001700* CALLED BY INVPROC TO PUT THE SKU VALUE-SUMMARY TABLE INTO               
001800* ASCENDING SKU SEQUENCE BEFORE THE VALUE-SUMMARY PORTION OF              
001900* REPORT-OUT IS PRINTED.  STRAIGHT INSERTION SORT -- THE TABLE            
002000* NEVER HOLDS MORE THAN A FEW HUNDRED SKUS SO A SHELL OR QUICK            
002100* SORT BUYS US NOTHING BUT COMPLEXITY.                                    
002200*                                                                         
002300*-----------------------------------------------------------------        
002400* CHANGE LOG                                                              
002500*-----------------------------------------------------------------        
002600* 08/14/88  RKK  INITIAL VERSION.  LIFTED THE INSERTION LOGIC     INV0001 
002700*                FROM THE OLD ARRAY-SORT ROUTINE AND RE-KEYED IT          
002800*                ON SUM-SKU INSTEAD OF A PLAIN NUMBER TABLE.              
002900* 03/02/91  RKK  PR00074 - TABLE SIZE WAS HARD-CODED AT 300       PR00074 
003000*                ENTRIES.  RAISED TO MATCH INVPROC'S CURRENT              
003100*                OCCURS DEPENDING ON LIMIT.                               
003200* 11/19/93  DLS  CR-1042 - ADDED SW-HOLD-SKU-NUM REDEFINES SO A   CR-1042 
003300*                FUTURE NUMERIC-SKU WAREHOUSE CONVERSION CAN SORT         
003400*                NUMERICALLY WITHOUT CHANGING THIS ROUTINE AGAIN.         
003500* 01/06/99  MLT  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS    Y2K-014 
003600*                PROGRAM, NO CHANGES REQUIRED.  SIGNED OFF PER            
003700*                PROJECT Y2K-014 CHECKLIST.                               
003800* 06/30/99  DLS  PR00151 - SUM-TOTAL-VALUE COMPARISON WAS DONE ON PR00151 
003900*                THE DISPLAY PICTURE DURING TESTING AND ROUNDED           
004000*                WRONG.  CONFIRMED COMP-3 COMPARE IS USED THROUGH-        
004100*                OUT; NO CODE CHANGE, CLOSED AS NOT-A-BUG.                
004150* 11/10/99  DLS  PR00156 - ADDED TWO TRACE DISPLAYS AT                    
004160*                THE END OF THE SORT SO INVPROC'S RUN-STAMP               
004170*                TIE-OUT (SEE INVPROC CHANGE LOG) HAS SOMETHING           
004180*                TO MATCH AGAINST ON THE SKUSORT SIDE.             PR00156
004190* 08/19/02  DLS  CR-1301 - CORPORATE AUDIT (SOX) DOCUMENTATION            
004192*                INITIATIVE (SEE INVPROC CHANGE LOG).  EXPANDED           
004194*                THE PARAGRAPH COMMENTARY BELOW SO AN AUDITOR CAN         
004196*                FOLLOW THE INSERTION SORT WITHOUT A WALKTHROUGH.         
004198*                NO LOGIC CHANGED.                                CR-1301 
004200*-----------------------------------------------------------------        
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID. SKUSORT.                                                     
004500 AUTHOR. R. K. KALMBACH.                                                  
004600 INSTALLATION. MIDWEST SUPPLY CO - DATA PROCESSING.                       
004700 DATE-WRITTEN. 08/14/88.                                                  
004800 DATE-COMPILED.                                                           
004900 SECURITY. NON-CONFIDENTIAL.                                              
005000*                                                                         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-370.                                                
005400 OBJECT-COMPUTER. IBM-370.                                                
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 WORKING-STORAGE SECTION.                                                 
006000*                                                                         
006100 01  SORT-WORK-AREA.                                                      
006200     05  SW-HOLD-SKU                 PIC X(12).                           
006300     05  SW-HOLD-TOTAL-VALUE         PIC S9(11)V99 COMP-3.                
006400     05  FILLER                      PIC X(05).                           
006500 01  SORT-WORK-NUMERIC REDEFINES SORT-WORK-AREA.                          
006600     05  SW-HOLD-SKU-NUM             PIC 9(12).                           
006700     05  FILLER                      PIC X(12).                           
006750 01  SORT-WORK-AREA-AUDIT REDEFINES SORT-WORK-AREA                        
006760                                  PIC X(24).                              
006800*                                                                         
006900 01  ARRAY-SUBSCRIPTS.                                                    
007000     05  MOVE-FROM                   PIC S9(8)  COMP.                     
007100     05  INSERT-TO                   PIC S9(8)  COMP.                     
007150     05  FILLER                      PIC X(01).                           
007160 01  ARRAY-SUBSCRIPTS-DUMP REDEFINES ARRAY-SUBSCRIPTS                     
007170                                  PIC X(09).                              
007200*                                                                         
007300 LINKAGE SECTION.                                                         
007400 01  LS-TABLE-COUNT                  PIC S9(5)  COMP.                     
007500 01  LS-SKU-TABLE.                                                        
007600     05  LS-SKU-ENTRY    OCCURS 1 TO 2000 TIMES                           
007700                          DEPENDING ON LS-TABLE-COUNT                     
007800                          INDEXED BY LS-NDX.                              
007900         10  LS-SKU                  PIC X(12).                           
008000         10  LS-TOTAL-VALUE          PIC S9(11)V99 COMP-3.                
008100*                                                                         
008200******************************************************************        
008300 PROCEDURE DIVISION USING LS-TABLE-COUNT, LS-SKU-TABLE.                   
008400******************************************************************        
008500*                                                                         
008520*    000 SERIES - DRIVE THE SORT.  LS-SKU-TABLE ARRIVES IN                
008540*    INVPROC'S ACCUMULATION ORDER (WHATEVER SKU HIT THE SUMMARY           
008560*    FIRST) AND MUST LEAVE IN ASCENDING LS-SKU SEQUENCE SO                
008580*    520-WRITE-ONE-SUMMARY-LINE PRINTS A CLEAN SKU BREAK.                 
008600 000-SORT-TABLE.                                                          
008700     PERFORM 100-INSERT-ONE-ENTRY THRU 100-EXIT                           
008800         VARYING MOVE-FROM FROM 2 BY 1                                    
008900         UNTIL MOVE-FROM > LS-TABLE-COUNT.                                
008920*    TRACE PAIR BELOW IS UNCONDITIONAL (NOT GATED ON A SWITCH --          
008930*    SKUSORT HAS NO SPECIAL-NAMES SWITCH OF ITS OWN) SO WHOEVER           
008940*    READS INVPROC'S SYSOUT CAN TIE THE TWO PROGRAMS' RUN-STAMPS          
008945*    TOGETHER BY EYE; SEE THE PR00156 LOG ENTRY ABOVE.                    
008950     DISPLAY 'SKUSORT COMPLETE SUBSCRIPTS ' ARRAY-SUBSCRIPTS-DUMP.        
008960     DISPLAY 'SKUSORT COMPLETE LAST-HOLD  ' SORT-WORK-AREA-AUDIT.         
009000     GOBACK.                                                              
009100*                                                                         
009150*    100 SERIES - STRAIGHT INSERTION, ONE TABLE ENTRY AT A TIME.          
009160*    THE ENTRY AT MOVE-FROM IS LIFTED INTO SORT-WORK-AREA, THE            
009170*    ALREADY-SORTED PREFIX (SUBSCRIPTS 1 THRU MOVE-FROM - 1) IS           
009180*    SHUFFLED RIGHT ONE SLOT AT A TIME BY 150-SHIFT-ONE-ENTRY             
009190*    WHILE ITS LS-SKU IS HIGHER THAN THE HELD ENTRY'S, AND THE            
009195*    HELD ENTRY DROPS INTO THE GAP THAT OPENS UP.                         
009200 100-INSERT-ONE-ENTRY.                                                    
009300     SET LS-NDX TO MOVE-FROM.                                             
009400     MOVE LS-SKU(LS-NDX)          TO SW-HOLD-SKU.                         
009500     MOVE LS-TOTAL-VALUE(LS-NDX)  TO SW-HOLD-TOTAL-VALUE.                 
009600     COMPUTE INSERT-TO = MOVE-FROM - 1.                                   
009700     PERFORM 150-SHIFT-ONE-ENTRY THRU 150-EXIT                            
009800         UNTIL INSERT-TO < 1.                                             
009900     SET LS-NDX TO INSERT-TO.                                             
010000     SET LS-NDX UP BY 1.                                                  
010100     MOVE SW-HOLD-SKU         TO LS-SKU(LS-NDX).                          
010200     MOVE SW-HOLD-TOTAL-VALUE TO LS-TOTAL-VALUE(LS-NDX).                  
010300 100-EXIT.                                                                
010400     EXIT.                                                                
010500*                                                                         
010550*    150 SERIES - SHIFT ONE PREFIX ENTRY RIGHT, OR STOP.                  
010560*    INSERT-TO WALKS DOWN FROM MOVE-FROM - 1 TOWARD 1.  THE               
010570*    MOMENT THE PREFIX ENTRY AT INSERT-TO IS NOT GREATER THAN             
010580*    THE HELD SKU, THE GAP HAS REACHED ITS FINAL RESTING PLACE            
010590*    AND INSERT-TO IS FORCED TO ZERO TO END THE PERFORM ... UNTIL         
010595*    BACK IN 100-INSERT-ONE-ENTRY.                                        
010600 150-SHIFT-ONE-ENTRY.                                                     
010700     SET LS-NDX TO INSERT-TO.                                             
010800     IF LS-SKU(LS-NDX) NOT > SW-HOLD-SKU                                  
010900         MOVE 0 TO INSERT-TO                                              
011000     ELSE                                                                 
011100         SET LS-NDX UP BY 1                                               
011200         MOVE LS-SKU(INSERT-TO)         TO LS-SKU(LS-NDX)                 
011300         MOVE LS-TOTAL-VALUE(INSERT-TO) TO LS-TOTAL-VALUE(LS-NDX)         
011400         COMPUTE INSERT-TO = INSERT-TO - 1                                
011500     END-IF.                                                              
011600 150-EXIT.                                                                
011700     EXIT.                                                                
