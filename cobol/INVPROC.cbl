000100******************************************************************        
000200* LICENSED MATERIALS - PROPERTY OF MIDWEST SUPPLY CO.                     
000300* ALL RIGHTS RESERVED                                                     
000400******************************************************************        
000500* PROGRAM:  INVPROC                                                       
000600*                                                                         
000700* AUTHOR :  R. K. KALMBACH                                                
000800*                                                                         
000900* INSTALLATION. MIDWEST SUPPLY CO - DATA PROCESSING.                      
001000*                                                                         
001100* DATE-WRITTEN.  04/02/87.                                                
001200*                                                                         
001300* DATE-COMPILED.                                                          
001400*                                                                         
001500* SECURITY.  NON-CONFIDENTIAL.                                            
001600*                                                                         
001700* DAILY INVENTORY AND ORDER PROCESSING RUN.                               
001800*                                                                         
001900*    1. LOADS THE PRODUCT MASTER FROM PRODUCT-IN ADD TRANSACTIONS.        
002000*    2. LISTS EVERY PRODUCT BELOW THE REORDER THRESHOLD.                  
002100*    3. POSTS ORDER-IN TRANSACTIONS AGAINST THE PRODUCT MASTER,           
002200*       ONE ORDER (ALL ITS LINES) AT A TIME, ALL-OR-NOTHING.              
002300*    4. APPLIES ORDER STATUS-CHANGE TRANSACTIONS FROM STATUS-IN.          
002400*    5. PRINTS THE ORDER VALUE SUMMARY BY SKU AND THE RUN CONTROL         
002500*       TOTALS.                                                           
002600*                                                                         
002700* RUN FROM JCL AS A SINGLE STEP.  PRODIN/ORDRIN/STATIN ARE                
002800* PRE-SORTED BY THE EXTRACT JOB THAT FEEDS THIS STEP; ORDRIN MUST         
002900* BE IN ASCENDING ORDER-ID SEQUENCE OR 300-PROCESS-ORDERS WILL            
003000* SPLIT AN ORDER'S LINES INTO TWO "ORDERS".                               
003100*                                                                         
003200*-----------------------------------------------------------------        
003300* CHANGE LOG                                                              
003400*-----------------------------------------------------------------        
003500* 04/02/87  RKK  INITIAL VERSION.  PRODUCT MASTER LOAD, ORDER             
003600*                POSTING, VALUE SUMMARY.                          INV0001 
003700* 09/30/87  RKK  PR00033 - AN ORDER WITH A BAD LINE IN THE MIDDLE         
003800*                STILL DECREMENTED STOCK FOR THE GOOD LINES AHEAD         
003900*                OF IT.  ORDER LINES NOW COLLECTED INTO A WORK            
004000*                TABLE AND POSTED ONLY AFTER ALL LINES VALIDATE.  PR00033 
004100* 02/14/89  DLS  CR-0871 - ADDED 400-APPLY-STATUS-UPDATES AND THE         
004200*                PENDING/COMPLETED/CANCELLED TRANSITION RULE.     CR-0871 
004300* 07/08/90  DLS  PR00061 - LOW STOCK THRESHOLD WAS A LITERAL              
004400*                (50) BURIED IN 200-LIST-LOW-STOCK.  NOW READ             
004500*                FROM SYSIN SO OPERATIONS CAN CHANGE IT WITHOUT           
004600*                A RECOMPILE.                                     PR00061 
004700* 05/22/92  RKK  CR-1190 - SKU VALUE SUMMARY ADDED (REPORT #2).           
004800*                CALLS THE NEW SKUSORT ROUTINE TO SEQUENCE THE            
004900*                TABLE BEFORE PRINTING.                           CR-1190 
005000* 11/03/94  DLS  PR00119 - WS-NEXT-PROD-ID WAS NEVER INITIALIZED          
005100*                TO THE HIGH-WATER MARK WHEN A NON-EMPTY PRODUCT          
005200*                MASTER CARRIED FORWARD FROM A PRIOR RUN.  NOT AN         
005300*                ISSUE TODAY (EACH RUN BUILDS THE MASTER FROM             
005400*                SCRATCH) BUT FIXED WHILE WE WERE IN THE AREA.    PR00119 
005500* 01/06/99  MLT  Y2K READINESS REVIEW.  ORD-DATE IS A FULL                
005600*                YYYY-MM-DD HH:MM:SS STAMP, NOT A 2-DIGIT YEAR --         
005700*                NO CHANGE REQUIRED.  SIGNED OFF PER PROJECT              
005800*                Y2K-014 CHECKLIST.                               Y2K-014 
005900* 06/18/99  MLT  PR00148 - UPSI-0 RERUN SWITCH ADDED SO A RERUN           
006000*                AFTER A HARDWARE FAILURE CAN SKIP RE-PRINTING            
006100*                THE LOW-STOCK LISTING WHILE STILL POSTING ORDERS.PR00148 
006200* 11/10/99  DLS  PR00156 - ADDED RUN-STAMP DISPLAY TRACES GATED ON        
006300*                UPSI-0 SO A RERUN CAN BE MATCHED TO ITS ORIGINAL         
006400*                SYSOUT BY EYE WITHOUT A FULL STORAGE DUMP.       PR00156 
006500* 08/19/02  DLS  CR-1301 - CORPORATE AUDIT (SOX) DOCUMENTATION            
006600*                INITIATIVE.  ADDED STEP-LEVEL COMMENTARY THROUGH         
006700*                THE 100/200/300/400/500 SERIES SO AN AUDITOR CAN         
006800*                TRACE EACH BUSINESS RULE TO A PARAGRAPH WITHOUT          
006900*                A WALKTHROUGH.  NO LOGIC CHANGED.               CR-1301  
007000* 04/02/04  RKK  PR00177 - ORDER-OUT RECEIVING SYSTEM COMPLAINED          
007100*                THE HEADER AND LINE REDEFINES OF ORDER-OUT-RECORD        
007200*                WERE ONE BYTE SHORT OF THE 40-BYTE SLOT AND SOME         
007300*                COPY BOOKS PADDED, SOME TRUNCATED.  FILLER IN            
007400*                ORDOUT WIDENED BY ONE BYTE IN EACH REDEFINES SO          
007500*                BOTH VIEWS SUM TO THE FULL RECORD LENGTH.       PR00177  
007600*-----------------------------------------------------------------        
007700 IDENTIFICATION DIVISION.                                                 
007800 PROGRAM-ID. INVPROC.                                                     
007900 AUTHOR. R. K. KALMBACH.                                                  
008000 INSTALLATION. MIDWEST SUPPLY CO - DATA PROCESSING.                       
008100 DATE-WRITTEN. 04/02/87.                                                  
008200 DATE-COMPILED.                                                           
008300 SECURITY. NON-CONFIDENTIAL.                                              
008400*                                                                         
008500 ENVIRONMENT DIVISION.                                                    
008600 CONFIGURATION SECTION.                                                   
008700 SOURCE-COMPUTER. IBM-370.                                                
008800 OBJECT-COMPUTER. IBM-370.                                                
008900 SPECIAL-NAMES.                                                           
009000     C01 IS TOP-OF-FORM                                                   
009100     CLASS NUMERIC-SKU-CLASS IS '0' THRU '9'                              
009200     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH                                 
009300            OFF STATUS IS WS-NORMAL-RUN-SWITCH.                           
009400*                                                                         
009500 INPUT-OUTPUT SECTION.                                                    
009600 FILE-CONTROL.                                                            
009700*                                                                         
009800*    INPUT - NEW PRODUCT ADD TRANSACTIONS (SPEC BATCH FLOW                
009900*    STEP 1).  PRE-SORTED BY THE EXTRACT JOB; NO KEY SEQUENCE             
010000*    IS ENFORCED HERE SINCE EVERY TRANSACTION ADDS A NEW ROW.             
010100     SELECT PRODUCT-IN      ASSIGN TO PRODIN                              
010200                             ORGANIZATION IS LINE SEQUENTIAL              
010300                             FILE STATUS  IS WS-PRODIN-STATUS.            
010400*                                                                         
010500*    INPUT - ORDER LINES (SPEC BATCH FLOW STEP 3).  MUST                  
010600*    ARRIVE IN ASCENDING ORD-ID SEQUENCE (SEE HEADER REMARKS).            
010700     SELECT ORDER-IN        ASSIGN TO ORDRIN                              
010800                             ORGANIZATION IS LINE SEQUENTIAL              
010900                             FILE STATUS  IS WS-ORDERIN-STATUS.           
011000*                                                                         
011100*    INPUT - ORDER STATUS CHANGE TRANSACTIONS (SPEC BATCH                 
011200*    FLOW STEP 4).                                                        
011300     SELECT STATUS-IN       ASSIGN TO STATIN                              
011400                             ORGANIZATION IS LINE SEQUENTIAL              
011500                             FILE STATUS  IS WS-STATIN-STATUS.            
011600*                                                                         
011700*    OUTPUT - THE UPDATED PRODUCT MASTER, WRITTEN ONCE AT                 
011800*    END OF RUN BY 900-WRITE-PRODUCT-MASTER.                              
011900     SELECT PRODUCT-MASTER  ASSIGN TO PRODMAST                            
012000                             ORGANIZATION IS SEQUENTIAL                   
012100                             FILE STATUS  IS WS-PRODMAST-STATUS.          
012200*                                                                         
012300*    OUTPUT - ACCEPTED ORDER HEADERS AND LINES, WRITTEN BY                
012400*    THE 300 SERIES AS EACH ORDER CLEARS VALIDATION.                      
012500     SELECT ORDER-OUT       ASSIGN TO ORDROUT                             
012600                             ORGANIZATION IS SEQUENTIAL                   
012700                             FILE STATUS  IS WS-ORDEROUT-STATUS.          
012800*                                                                         
012900*    OUTPUT - THE PRINTED RUN: LOW STOCK LISTING, ORDER/                  
013000*    STATUS REJECTS, SKU VALUE SUMMARY, AND CONTROL TOTALS.               
013100     SELECT REPORT-OUT      ASSIGN TO RPTOUT                              
013200                             ORGANIZATION IS LINE SEQUENTIAL              
013300                             FILE STATUS  IS WS-REPORT-STATUS.            
013400*                                                                         
013500******************************************************************        
013600 DATA DIVISION.                                                           
013700 FILE SECTION.                                                            
013800*                                                                         
013900*    RECORD LAYOUT FOR PRODUCT-IN IN PRODTRN.                             
014000 FD  PRODUCT-IN.                                                          
014100 COPY PRODTRN.                                                            
014200*                                                                         
014300*    RECORD LAYOUT FOR ORDER-IN IN ORDITEM.                               
014400 FD  ORDER-IN.                                                            
014500 COPY ORDITEM.                                                            
014600*                                                                         
014700*    RECORD LAYOUT FOR STATUS-IN IN STUPDT.                               
014800 FD  STATUS-IN.                                                           
014900 COPY STUPDT.                                                             
015000*                                                                         
015100*    FIXED 70-BYTE OUTPUT RECORD, LAYOUT IN PRODMAST.                     
015200 FD  PRODUCT-MASTER                                                       
015300     RECORDING MODE IS F                                                  
015400     BLOCK CONTAINS 0 RECORDS.                                            
015500 COPY PRODMAST.                                                           
015600*                                                                         
015700*    FIXED 40-BYTE OUTPUT RECORD, HEADER/LINE LAYOUT IN ORDOUT.           
015800 FD  ORDER-OUT                                                            
015900     RECORDING MODE IS F                                                  
016000     BLOCK CONTAINS 0 RECORDS.                                            
016100 COPY ORDOUT.                                                             
016200*                                                                         
016300*    132-COLUMN PRINT FILE CARRYING ALL THREE REPORTS PLUS                
016400*    THE PRODUCT/ORDER/STATUS REJECT LINES, IN RUN ORDER.                 
016500 FD  REPORT-OUT.                                                          
016600 01  REPORT-RECORD.                                                       
016700*    PLAIN 132-COLUMN PRINT LINE; EACH REPORT RECORD BELOW                
016800*    IS WRITTEN FROM A SEPARATELY-DEFINED 01 VIA WRITE ...                
016900*    FROM, NOT VIA A REDEFINES OF REPORT-RECORD ITSELF.                   
017000     05  FILLER                      PIC X(132).                          
017100*                                                                         
017200******************************************************************        
017300 WORKING-STORAGE SECTION.                                                 
017400******************************************************************        
017500*                                                                         
017600*    PAGE/LINE COUNTERS CARRIED FOR A FUTURE PAGE-BREAK                   
017700*    ENHANCEMENT; THIS RUN PRINTS ONE CONTINUOUS REPORT-OUT               
017800*    SO THEY ARE NOT YET TESTED ANYWHERE IN THE 800 SERIES.               
017900 77  WS-PAGE-NUMBER              PIC S9(3)   COMP  VALUE +1.              
018000 77  WS-LINE-COUNT               PIC S9(3)   COMP  VALUE +0.              
018100 77  WS-LOW-STOCK-THRESHOLD      PIC S9(7)   COMP-3 VALUE +0.             
018200*                                                                         
018300*    SYSTEM CLOCK AT ACCEPT TIME, BUILT IN 800-INIT-REPORT                
018400*    AND USED TO STAMP THE REPORT HEADING.                                
018500 01  SYSTEM-DATE-AND-TIME.                                                
018600     05  CURRENT-DATE.                                                    
018700         10  CURRENT-YEAR            PIC 9(4).                            
018800         10  CURRENT-MONTH           PIC 9(2).                            
018900         10  CURRENT-DAY             PIC 9(2).                            
019000     05  CURRENT-TIME.                                                    
019100         10  CURRENT-HOUR            PIC 9(2).                            
019200         10  CURRENT-MINUTE          PIC 9(2).                            
019300         10  CURRENT-SECOND          PIC 9(2).                            
019400         10  CURRENT-HNDSEC          PIC 9(2).                            
019500     05  FILLER                      PIC X(01).                           
019600*    SINGLE-FIELD ALPHANUMERIC VIEW FOR THE UPSI-0 RUN-STAMP              
019700*    TRACE (SEE PR00156); AVOIDS LISTING EIGHT ELEMENTARY                 
019800*    ITEMS ON ONE DISPLAY STATEMENT.                                      
019900 01  RUN-DATE-TIME-STAMP REDEFINES SYSTEM-DATE-AND-TIME                   
020000                                  PIC X(17).                              
020100*    THE ORD-DATE STAMPED ON EVERY ORDER-OUT HEADER THIS RUN;             
020200*    BUILT ONCE IN 800-INIT-REPORT FROM THE SYSTEM CLOCK.                 
020300 01  WS-ORDER-DATE-STAMP.                                                 
020400     05  WS-ODS-YEAR                 PIC 9(4).                            
020500     05  FILLER                      PIC X     VALUE '-'.                 
020600     05  WS-ODS-MONTH                PIC 9(2).                            
020700     05  FILLER                      PIC X     VALUE '-'.                 
020800     05  WS-ODS-DAY                  PIC 9(2).                            
020900     05  FILLER                      PIC X     VALUE SPACE.               
021000     05  WS-ODS-HOUR                 PIC 9(2).                            
021100     05  FILLER                      PIC X     VALUE ':'.                 
021200     05  WS-ODS-MINUTE               PIC 9(2).                            
021300     05  FILLER                      PIC X     VALUE ':'.                 
021400     05  WS-ODS-SECOND               PIC 9(2).                            
021500*    NUMERIC-CLASS VIEW USED ONLY TO PROVE THE STAMP BUILT                
021600*    CLEAN (NO EMBEDDED SPACES WHERE A DIGIT WAS EXPECTED).               
021700 01  WS-ORDER-DATE-NUMERIC REDEFINES WS-ORDER-DATE-STAMP                  
021800                                  PIC 9(19).                              
021900*                                                                         
022000*    COMMON WORK AREA - EOF SWITCHES, RUN TOTALS, AND THE                 
022100*    IN-CORE PRODUCT/ORDER/SKU TABLES THIS RUN LIVES ON.                  
022200 COPY WORKCOM.                                                            
022300*                                                                         
022400*    ONE-CHARACTER Y/N SWITCHES, EACH WITH AN 88 FOR THE                  
022500*    READABLE CONDITION NAME TESTED IN THE PROCEDURE DIVISION.            
022600 01  WS-MISC-SWITCHES.                                                    
022700*    SET BY 110-VALIDATE-PRODUCT-TRAN; TESTED IN 150.                     
022800     05  WS-PROD-VALID-SW            PIC X     VALUE 'Y'.                 
022900         88  WS-PRODUCT-IS-VALID               VALUE 'Y'.                 
023000*    SET BY 115-CHECK-SKU-UNIQUE; TESTED IN 110.                          
023100     05  WS-SKU-DUP-SW               PIC X     VALUE 'N'.                 
023200         88  WS-SKU-IS-DUPLICATE                VALUE 'Y'.                
023300*    SET BY 348-COMPARE-ONE-PRODUCT; TESTED IN 347.                       
023400     05  WS-PROD-FOUND-SW            PIC X     VALUE 'N'.                 
023500         88  WS-PRODUCT-WAS-FOUND                VALUE 'Y'.               
023600*    SET BY 412-COMPARE-ONE-ORDER; TESTED IN 410/415.                     
023700     05  WS-ORDER-FOUND-SW           PIC X     VALUE 'N'.                 
023800         88  WS-ORDER-WAS-FOUND                  VALUE 'Y'.               
023900*    SET BY 420-CHECK-STATUS-TRANSITION; TESTED IN 415.                   
024000     05  WS-TRANSITION-OK-SW         PIC X     VALUE 'N'.                 
024100         88  WS-TRANSITION-IS-OK                 VALUE 'Y'.               
024200*    SET BY 515-COMPARE-ONE-SKU-SUM; TESTED IN 510/512.                   
024300     05  WS-SKU-FOUND-SW             PIC X     VALUE 'N'.                 
024400         88  WS-SKU-WAS-FOUND                    VALUE 'Y'.               
024500     05  FILLER                      PIC X(01) VALUE SPACE.               
024600*                                                                         
024700*    TABLE POINTERS LEFT BY THE FIND/COMPARE PAIRS ABOVE SO               
024800*    THE CALLING PARAGRAPH CAN SUBSCRIPT THE HIT DIRECTLY                 
024900*    INSTEAD OF SEARCHING AGAIN.                                          
025000 77  WS-FOUND-PRODUCT-POINTER        PIC S9(5)  COMP  VALUE +0.           
025100 77  WS-FOUND-ORDER-POINTER          PIC S9(5)  COMP  VALUE +0.           
025200 77  WS-FOUND-SKU-POINTER            PIC S9(5)  COMP  VALUE +0.           
025300*    ORD-ID OF THE ORDER 320-PROCESS-ONE-ORDER IS CURRENTLY               
025400*    COLLECTING/VALIDATING/POSTING.                                       
025500 77  WS-CURRENT-ORD-ID               PIC 9(09)  VALUE ZEROS.              
025600*    REJECT MESSAGE/KEY PAIR SHARED BY ALL FOUR 1XX/3XX/4XX               
025700*    ERROR-WRITE PARAGRAPHS (190/380/490).                                
025800 77  WS-REJECT-MESSAGE               PIC X(40)  VALUE SPACES.             
025900 77  WS-REJECT-KEY                   PIC X(12)  VALUE SPACES.             
026000*                                                                         
026100******************************************************************        
026200*        REPORT LINES                                                     
026300******************************************************************        
026400*    REPORT HEADING LINE 1 - COMPANY/DATE/TIME BANNER.                    
026500 01  RPT-HEADER1.                                                         
026600     05  FILLER                     PIC X(40)                             
026700               VALUE 'INVENTORY AND ORDER PROCESSING     DATE: '.         
026800     05  RPT-MM                     PIC 99.                               
026900     05  FILLER                     PIC X     VALUE '/'.                  
027000     05  RPT-DD                     PIC 99.                               
027100     05  FILLER                     PIC X     VALUE '/'.                  
027200     05  RPT-YYYY                   PIC 9999.                             
027300     05  FILLER                     PIC X(16)                             
027400                    VALUE '   TIME: '.                                    
027500     05  RPT-HH                     PIC 99.                               
027600     05  FILLER                     PIC X     VALUE ':'.                  
027700     05  RPT-MIN                    PIC 99.                               
027800     05  FILLER                     PIC X     VALUE ':'.                  
027900     05  RPT-SS                     PIC 99.                               
028000     05  FILLER                     PIC X(47) VALUE SPACES.               
028100*    REPORT HEADING LINE 2 - COMPANY NAME, BLANK OTHERWISE.               
028200 01  RPT-HEADER2.                                                         
028300     05  FILLER                     PIC X(20)                             
028400                    VALUE 'MIDWEST SUPPLY CO.'.                           
028500     05  FILLER                     PIC X(112) VALUE SPACES.              
028600*                                                                         
028700*    REPORT #1 (LOW STOCK LISTING) TITLE LINE.                            
028800 01  RPT-LOWSTOCK-HDR1.                                                   
028900     05  FILLER PIC X(40) VALUE 'LOW STOCK LISTING'.                      
029000     05  FILLER PIC X(92) VALUE SPACES.                                   
029100*    REPORT #1 COLUMN HEADINGS.                                           
029200 01  RPT-LOWSTOCK-HDR2.                                                   
029300     05  FILLER PIC X(12) VALUE 'PRODUCT ID'.                             
029400     05  FILLER PIC X(4)  VALUE SPACES.                                   
029500     05  FILLER PIC X(14) VALUE 'SKU'.                                    
029600     05  FILLER PIC X(32) VALUE 'NAME'.                                   
029700     05  FILLER PIC X(10) VALUE 'STOCK'.                                  
029800     05  FILLER PIC X(60) VALUE SPACES.                                   
029900*    REPORT #1 DETAIL LINE - ONE PER BELOW-THRESHOLD PRODUCT.             
030000 01  RPT-LOWSTOCK-DETAIL.                                                 
030100     05  RLS-PROD-ID                PIC 9(09).                            
030200     05  FILLER                     PIC X(7)  VALUE SPACES.               
030300     05  RLS-PROD-SKU               PIC X(12).                            
030400     05  FILLER                     PIC X(2)  VALUE SPACES.               
030500     05  RLS-PROD-NAME              PIC X(30).                            
030600     05  FILLER                     PIC X(2)  VALUE SPACES.               
030700     05  RLS-PROD-STOCK             PIC ---,---,--9.                      
030800     05  FILLER                     PIC X(58) VALUE SPACES.               
030900*    REPORT #1 TRAILER - COUNT OF LOW STOCK PRODUCTS.                     
031000 01  RPT-LOWSTOCK-TRAILER.                                                
031100     05  FILLER                     PIC X(26)                             
031200                  VALUE 'LOW STOCK PRODUCT COUNT: '.                      
031300     05  RLS-TRAILER-COUNT          PIC ZZZ,ZZ9.                          
031400     05  FILLER                     PIC X(99) VALUE SPACES.               
031500*    SINGLE-FIELD VIEW USED ONLY BY THE UPSI-0 DEBUG TRACE IN             
031600*    260-WRITE-LOW-STOCK-TRAILER.                                         
031700 01  RPT-LOWSTOCK-TRAILER-AUDIT REDEFINES RPT-LOWSTOCK-TRAILER            
031800                                  PIC X(132).                             
031900*                                                                         
032000*    REPORT #2 (ORDER VALUE SUMMARY) TITLE LINE.                          
032100 01  RPT-SUMMARY-HDR1.                                                    
032200     05  FILLER PIC X(40) VALUE 'ORDER VALUE SUMMARY BY SKU'.             
032300     05  FILLER PIC X(92) VALUE SPACES.                                   
032400*    REPORT #2 COLUMN HEADINGS.                                           
032500 01  RPT-SUMMARY-HDR2.                                                    
032600     05  FILLER PIC X(14) VALUE 'SKU'.                                    
032700     05  FILLER PIC X(22) VALUE 'TOTAL ORDER VALUE'.                      
032800     05  FILLER PIC X(96) VALUE SPACES.                                   
032900*    REPORT #2 DETAIL LINE - ONE PER SKU, SORTED BY SKUSORT.              
033000 01  RPT-SUMMARY-DETAIL.                                                  
033100     05  RSD-SKU                    PIC X(12).                            
033200     05  FILLER                     PIC X(4)  VALUE SPACES.               
033300     05  RSD-TOTAL-VALUE            PIC ZZ,ZZZ,ZZ9.99.                    
033400     05  FILLER                     PIC X(101) VALUE SPACES.              
033500*    REPORT #2 TRAILER - GRAND TOTAL ACROSS ALL SKUS.                     
033600 01  RPT-SUMMARY-TRAILER.                                                 
033700     05  FILLER                     PIC X(14)                             
033800                    VALUE 'GRAND TOTAL '.                                 
033900     05  FILLER                     PIC X(2)  VALUE SPACES.               
034000     05  RSD-GRAND-TOTAL            PIC ZZ,ZZZ,ZZ9.99.                    
034100     05  FILLER                     PIC X(101) VALUE SPACES.              
034200*                                                                         
034300*    REJECT LINE SHARED BY THE PRODUCT/ORDER/STATUS ERROR                 
034400*    PARAGRAPHS (190/380/490) - MESSAGE PLUS OFFENDING KEY.               
034500 01  RPT-ERROR-LINE.                                                      
034600     05  FILLER                     PIC X(7)  VALUE 'ERROR: '.            
034700     05  RPT-ERR-MESSAGE            PIC X(40).                            
034800     05  FILLER                     PIC X(3)  VALUE ' - '.                
034900     05  RPT-ERR-KEY                PIC X(12).                            
035000     05  FILLER                     PIC X(70) VALUE SPACES.               
035100*                                                                         
035200*    REPORT #3 (RUN CONTROL TOTALS) TITLE LINE.                           
035300 01  RPT-CONTROL-HDR1.                                                    
035400     05  FILLER PIC X(22) VALUE 'RUN CONTROL TOTALS'.                     
035500     05  FILLER PIC X(110) VALUE SPACES.                                  
035600*    REPORT #3 DETAIL LINE - ONE LABEL/COUNT PAIR PER COUNTER.            
035700 01  RPT-CONTROL-DETAIL.                                                  
035800     05  RCD-LABEL                  PIC X(30).                            
035900     05  FILLER                     PIC X(4)  VALUE SPACES.               
036000     05  RCD-COUNT                  PIC ZZZ,ZZZ,ZZ9.                      
036100     05  FILLER                     PIC X(95) VALUE SPACES.               
036200*                                                                         
036300*    SET BY 700-OPEN-FILES ON A BAD FILE STATUS; TESTED ONCE              
036400*    IN 000-MAIN-CONTROL RIGHT AFTER THE OPENS.                           
036500 77  WS-FATAL-ERROR-SW               PIC X     VALUE 'N'.                 
036600     88  WS-FATAL-ERROR                        VALUE 'Y'.                 
036700******************************************************************        
036800 PROCEDURE DIVISION.                                                      
036900******************************************************************        
037000*                                                                         
037100 000-MAIN-CONTROL.                                                        
037200*    STEP 0 - OPEN ALL FILES; BAIL OUT IF ANY OPEN FAILS.                 
037300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
037400     IF WS-FATAL-ERROR                                                    
037500         GO TO 000-END-RUN                                                
037600     END-IF.                                                              
037700*    STEP 0 (CONT'D) - THRESHOLD, CLOCK, REPORT HEADING.                  
037800     PERFORM 800-INIT-REPORT THRU 800-EXIT.                               
037900*    SPEC BATCH FLOW STEP 1 - LOAD THE PRODUCT MASTER.                    
038000     PERFORM 100-MAINTAIN-PRODUCTS THRU 100-EXIT.                         
038100     IF UPSI-0 OFF                                                        
038200*    SPEC BATCH FLOW STEP 2 - REPORT #1.  SKIPPED ON A RERUN              
038300*    (UPSI-0 ON) PER PR00148 SO A RERUN DOESN'T RE-PRINT IT.              
038400         PERFORM 200-LIST-LOW-STOCK THRU 200-EXIT                         
038500     END-IF.                                                              
038600*    SPEC BATCH FLOW STEP 3 - CREATE ORDERS, POST STOCK.                  
038700     PERFORM 300-PROCESS-ORDERS THRU 300-EXIT.                            
038800*    SPEC BATCH FLOW STEP 4 - APPLY STATUS TRANSITIONS.                   
038900     PERFORM 400-APPLY-STATUS-UPDATES THRU 400-EXIT.                      
039000*    SPEC BATCH FLOW STEP 5 - REPORT #2, SKU VALUE SUMMARY.               
039100     PERFORM 500-SUMMARIZE-ORDER-VALUE THRU 500-EXIT.                     
039200*    REPORT #3 - RUN CONTROL TOTALS.                                      
039300     PERFORM 860-WRITE-CONTROL-TOTALS THRU 860-EXIT.                      
039400*    WRITE-BACK - PERSIST THE UPDATED PRODUCT MASTER.                     
039500     PERFORM 900-WRITE-PRODUCT-MASTER THRU 900-EXIT.                      
039600*    HOUSEKEEPING - CLOSE EVERYTHING BEFORE STOP RUN.                     
039700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
039800 000-END-RUN.                                                             
039900     STOP RUN.                                                            
040000*                                                                         
040100******************************************************************        
040200*    700 SERIES - FILE HOUSEKEEPING                                       
040300******************************************************************        
040400*    OPENS ALL SIX FILES AND CHECKS EACH FILE STATUS.  ANY BAD            
040500*    OPEN SETS WS-FATAL-ERROR-SW SO 000-MAIN-CONTROL SKIPS                
040600*    STRAIGHT TO 000-END-RUN WITHOUT TOUCHING AN UNOPENED FILE.           
040700 700-OPEN-FILES.                                                          
040800     OPEN INPUT  PRODUCT-IN.                                              
040900     IF WS-PRODIN-STATUS NOT = '00'                                       
041000         MOVE 'Y' TO WS-FATAL-ERROR-SW                                    
041100     END-IF.                                                              
041200     OPEN INPUT  ORDER-IN.                                                
041300     IF WS-ORDERIN-STATUS NOT = '00'                                      
041400         MOVE 'Y' TO WS-FATAL-ERROR-SW                                    
041500     END-IF.                                                              
041600     OPEN INPUT  STATUS-IN.                                               
041700     IF WS-STATIN-STATUS NOT = '00'                                       
041800         MOVE 'Y' TO WS-FATAL-ERROR-SW                                    
041900     END-IF.                                                              
042000     OPEN OUTPUT PRODUCT-MASTER.                                          
042100     IF WS-PRODMAST-STATUS NOT = '00'                                     
042200         MOVE 'Y' TO WS-FATAL-ERROR-SW                                    
042300     END-IF.                                                              
042400     OPEN OUTPUT ORDER-OUT.                                               
042500     IF WS-ORDEROUT-STATUS NOT = '00'                                     
042600         MOVE 'Y' TO WS-FATAL-ERROR-SW                                    
042700     END-IF.                                                              
042800     OPEN OUTPUT REPORT-OUT.                                              
042900     IF WS-REPORT-STATUS NOT = '00'                                       
043000         MOVE 'Y' TO WS-FATAL-ERROR-SW                                    
043100     END-IF.                                                              
043200 700-EXIT.                                                                
043300     EXIT.                                                                
043400*                                                                         
043500*    CLOSES WHATEVER 700-OPEN-FILES SUCCEEDED IN OPENING.                 
043600 790-CLOSE-FILES.                                                         
043700     CLOSE PRODUCT-IN  ORDER-IN  STATUS-IN                                
043800           PRODUCT-MASTER  ORDER-OUT  REPORT-OUT.                         
043900 790-EXIT.                                                                
044000     EXIT.                                                                
044100*                                                                         
044200*    READS THE OPERATOR-SUPPLIED LOW STOCK THRESHOLD (PR00061)            
044300*    AND BUILDS BOTH THE PRINTED RUN DATE/TIME AND THE NUMERIC            
044400*    ORDER-DATE STAMP STUCK ON EVERY ORDER-OUT HEADER THIS RUN.           
044500 800-INIT-REPORT.                                                         
044600     ACCEPT WS-LOW-STOCK-THRESHOLD FROM SYSIN.                            
044700     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                              
044800     ACCEPT CURRENT-TIME FROM TIME.                                       
044900     MOVE CURRENT-MONTH  TO RPT-MM.                                       
045000     MOVE CURRENT-DAY    TO RPT-DD.                                       
045100     MOVE CURRENT-YEAR   TO RPT-YYYY.                                     
045200     MOVE CURRENT-HOUR   TO RPT-HH.                                       
045300     MOVE CURRENT-MINUTE TO RPT-MIN.                                      
045400     MOVE CURRENT-SECOND TO RPT-SS.                                       
045500     MOVE CURRENT-YEAR   TO WS-ODS-YEAR.                                  
045600     MOVE CURRENT-MONTH  TO WS-ODS-MONTH.                                 
045700     MOVE CURRENT-DAY    TO WS-ODS-DAY.                                   
045800     MOVE CURRENT-HOUR   TO WS-ODS-HOUR.                                  
045900     MOVE CURRENT-MINUTE TO WS-ODS-MINUTE.                                
046000     MOVE CURRENT-SECOND TO WS-ODS-SECOND.                                
046100     IF WS-ORDER-DATE-NUMERIC IS NOT NUMERIC                              
046200         DISPLAY 'INVPROC W001 - ORDER DATE STAMP BUILD ERROR'            
046300     END-IF.                                                              
046400     IF UPSI-0 ON                                                         
046500         DISPLAY 'INVPROC RUN STAMP ' RUN-DATE-TIME-STAMP                 
046600     END-IF.                                                              
046700     WRITE REPORT-RECORD FROM RPT-HEADER1.                                
046800     WRITE REPORT-RECORD FROM RPT-HEADER2.                                
046900     MOVE SPACES TO REPORT-RECORD.                                        
047000     WRITE REPORT-RECORD.                                                 
047100 800-EXIT.                                                                
047200     EXIT.                                                                
047300*                                                                         
047400******************************************************************        
047500*    100 SERIES - PRODUCT MAINTENANCE (SPEC BATCH FLOW STEP 1,            
047600*    BUSINESS RULES SECTION 1)                                            
047700******************************************************************        
047800*    105 READS ONE PRODUCT-IN TRANSACTION AHEAD; 150 VALIDATES            
047900*    AND EITHER TABLES IT OR REJECTS IT, THEN READS THE NEXT.             
048000*    STANDARD READ-AHEAD LOOP SHAPE USED THROUGHOUT THIS RUN.             
048100 100-MAINTAIN-PRODUCTS.                                                   
048200     PERFORM 105-READ-PRODUCT-IN THRU 105-EXIT.                           
048300     PERFORM 150-PROCESS-ONE-PRODUCT THRU 150-EXIT                        
048400         UNTIL WS-PRODIN-EOF.                                             
048500 100-EXIT.                                                                
048600     EXIT.                                                                
048700*                                                                         
048800*    PRIMES/ADVANCES THE PRODUCT-IN READ-AHEAD.  SETS THE EOF             
048900*    SWITCH ON END OF FILE; DOES NOT TEST THE SWITCH ITSELF.              
049000 105-READ-PRODUCT-IN.                                                     
049100     READ PRODUCT-IN                                                      
049200         AT END                                                           
049300             MOVE 'Y' TO WS-PRODIN-EOF-SW                                 
049400     END-READ.                                                            
049500 105-EXIT.                                                                
049600     EXIT.                                                                
049700*                                                                         
049800*    ONE PRODUCT-IN TRANSACTION: VALIDATE, THEN ADD OR REJECT.            
049900*    WS-PROD-VALID-SW AND THE REJECT FIELDS ARE RESET HERE SO             
050000*    110'S FAILURE TESTS ALL START FROM A CLEAN SLATE.                    
050100 150-PROCESS-ONE-PRODUCT.                                                 
050200     MOVE 'Y' TO WS-PROD-VALID-SW.                                        
050300     MOVE SPACES TO WS-REJECT-MESSAGE.                                    
050400     MOVE SPACES TO WS-REJECT-KEY.                                        
050500     PERFORM 110-VALIDATE-PRODUCT-TRAN THRU 110-EXIT.                     
050600     IF WS-PRODUCT-IS-VALID                                               
050700         PERFORM 120-ADD-PRODUCT-TO-TABLE THRU 120-EXIT                   
050800         ADD 1 TO WS-PRODUCTS-ADDED                                       
050900     ELSE                                                                 
051000         PERFORM 190-WRITE-PRODUCT-ERROR THRU 190-EXIT                    
051100         ADD 1 TO WS-PRODUCTS-REJECTED                                    
051200     END-IF.                                                              
051300     PERFORM 105-READ-PRODUCT-IN THRU 105-EXIT.                           
051400 150-EXIT.                                                                
051500     EXIT.                                                                
051600*                                                                         
051700*    BUSINESS RULES SECTION 1 -- NAME AND SKU REQUIRED, PRICE             
051800*    AND STOCK MAY NOT BE NEGATIVE, SKU MUST BE UNIQUE AGAINST            
051900*    THE TABLE BUILT SO FAR.  FIRST FAILURE WINS; SUBSEQUENT              
052000*    TESTS ARE SKIPPED BY GUARDING EACH IF ON WS-PRODUCT-IS-VALID.        
052100 110-VALIDATE-PRODUCT-TRAN.                                               
052200*    RULE 1A - PRODUCT NAME IS REQUIRED.                                  
052300     IF PT-PROD-NAME = SPACES                                             
052400         MOVE 'N' TO WS-PROD-VALID-SW                                     
052500         MOVE 'Name must not be blank' TO WS-REJECT-MESSAGE               
052600         MOVE PT-PROD-SKU TO WS-REJECT-KEY                                
052700     END-IF.                                                              
052800*    RULE 1B - SKU IS REQUIRED.                                           
052900     IF WS-PRODUCT-IS-VALID AND PT-PROD-SKU = SPACES                      
053000         MOVE 'N' TO WS-PROD-VALID-SW                                     
053100         MOVE 'SKU must not be blank' TO WS-REJECT-MESSAGE                
053200         MOVE PT-PROD-SKU TO WS-REJECT-KEY                                
053300     END-IF.                                                              
053400*    RULE 1C - PRICE CANNOT BE NEGATIVE.                                  
053500     IF WS-PRODUCT-IS-VALID AND PT-PROD-PRICE < 0                         
053600         MOVE 'N' TO WS-PROD-VALID-SW                                     
053700         MOVE 'Price cannot be negative' TO WS-REJECT-MESSAGE             
053800         MOVE PT-PROD-SKU TO WS-REJECT-KEY                                
053900     END-IF.                                                              
054000*    RULE 1D - STARTING STOCK CANNOT BE NEGATIVE.                         
054100     IF WS-PRODUCT-IS-VALID AND PT-PROD-STOCK < 0                         
054200         MOVE 'N' TO WS-PROD-VALID-SW                                     
054300         MOVE 'Stock cannot be negative' TO WS-REJECT-MESSAGE             
054400         MOVE PT-PROD-SKU TO WS-REJECT-KEY                                
054500     END-IF.                                                              
054600     IF WS-PRODUCT-IS-VALID                                               
054700         PERFORM 115-CHECK-SKU-UNIQUE THRU 115-EXIT                       
054800         IF WS-SKU-IS-DUPLICATE                                           
054900             MOVE 'N' TO WS-PROD-VALID-SW                                 
055000             MOVE 'SKU must be unique' TO WS-REJECT-MESSAGE               
055100             MOVE PT-PROD-SKU TO WS-REJECT-KEY                            
055200         END-IF                                                           
055300     END-IF.                                                              
055400 110-EXIT.                                                                
055500     EXIT.                                                                
055600*                                                                         
055700*    SCANS THE PRODUCT TABLE BUILT SO FAR FOR A MATCHING SKU.             
055800 115-CHECK-SKU-UNIQUE.                                                    
055900     MOVE 'N' TO WS-SKU-DUP-SW.                                           
056000     PERFORM 117-COMPARE-ONE-SKU THRU 117-EXIT                            
056100         VARYING PROD-TAB-NDX FROM 1 BY 1                                 
056200         UNTIL PROD-TAB-NDX > WS-PROD-TABLE-COUNT                         
056300         OR WS-SKU-IS-DUPLICATE.                                          
056400 115-EXIT.                                                                
056500     EXIT.                                                                
056600*                                                                         
056700*    ONE TABLE-ENTRY COMPARE FOR 115'S PERFORM ... VARYING.               
056800 117-COMPARE-ONE-SKU.                                                     
056900     IF PTB-PROD-SKU(PROD-TAB-NDX) = PT-PROD-SKU                          
057000         MOVE 'Y' TO WS-SKU-DUP-SW                                        
057100     END-IF.                                                              
057200 117-EXIT.                                                                
057300     EXIT.                                                                
057400*                                                                         
057500*    ASSIGNS THE NEXT PRODUCT ID OFF THE HIGH-WATER COUNTER AND           
057600*    TABLES THE TRANSACTION.  PRODUCT-MASTER ITSELF IS NOT                
057700*    WRITTEN UNTIL 900-WRITE-PRODUCT-MASTER AT END OF RUN.                
057800 120-ADD-PRODUCT-TO-TABLE.                                                
057900     ADD 1 TO WS-NEXT-PROD-ID.                                            
058000     ADD 1 TO WS-PROD-TABLE-COUNT.                                        
058100     SET PROD-TAB-NDX TO WS-PROD-TABLE-COUNT.                             
058200     MOVE WS-NEXT-PROD-ID   TO PTB-PROD-ID(PROD-TAB-NDX).                 
058300     MOVE PT-PROD-NAME      TO PTB-PROD-NAME(PROD-TAB-NDX).               
058400     MOVE PT-PROD-SKU       TO PTB-PROD-SKU(PROD-TAB-NDX).                
058500     MOVE PT-PROD-PRICE     TO PTB-PROD-PRICE(PROD-TAB-NDX).              
058600     MOVE PT-PROD-STOCK     TO PTB-PROD-STOCK(PROD-TAB-NDX).              
058700 120-EXIT.                                                                
058800     EXIT.                                                                
058900*                                                                         
059000*    PRINTS ONE REJECT LINE FOR A FAILED PRODUCT-IN TRANSACTION.          
059100 190-WRITE-PRODUCT-ERROR.                                                 
059200     MOVE WS-REJECT-MESSAGE TO RPT-ERR-MESSAGE.                           
059300     MOVE WS-REJECT-KEY     TO RPT-ERR-KEY.                               
059400     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
059500 190-EXIT.                                                                
059600     EXIT.                                                                
059700*                                                                         
059800******************************************************************        
059900*    200 SERIES - LOW STOCK LISTING (SPEC BATCH FLOW STEP 2,              
060000*    BUSINESS RULES SECTION 2, REPORT #1)                                 
060100******************************************************************        
060200 200-LIST-LOW-STOCK.                                                      
060300     WRITE REPORT-RECORD FROM RPT-LOWSTOCK-HDR1.                          
060400     WRITE REPORT-RECORD FROM RPT-LOWSTOCK-HDR2.                          
060500     PERFORM 250-WRITE-LOW-STOCK-LINE THRU 250-EXIT                       
060600         VARYING PROD-TAB-NDX FROM 1 BY 1                                 
060700         UNTIL PROD-TAB-NDX > WS-PROD-TABLE-COUNT.                        
060800     PERFORM 260-WRITE-LOW-STOCK-TRAILER THRU 260-EXIT.                   
060900 200-EXIT.                                                                
061000     EXIT.                                                                
061100*                                                                         
061200*    BUSINESS RULES SECTION 2 -- ANY PRODUCT WHOSE STOCK IS               
061300*    BELOW THE OPERATOR-SUPPLIED THRESHOLD (READ FROM SYSIN IN            
061400*    800-INIT-REPORT, SEE PR00061) PRINTS ON THE LOW STOCK REPORT.        
061500 250-WRITE-LOW-STOCK-LINE.                                                
061600*    RULE 2 - STOCK BELOW THE OPERATOR THRESHOLD IS LOW STOCK.            
061700     IF PTB-PROD-STOCK(PROD-TAB-NDX) < WS-LOW-STOCK-THRESHOLD             
061800         MOVE PTB-PROD-ID(PROD-TAB-NDX)    TO RLS-PROD-ID                 
061900         MOVE PTB-PROD-SKU(PROD-TAB-NDX)   TO RLS-PROD-SKU                
062000         MOVE PTB-PROD-NAME(PROD-TAB-NDX)  TO RLS-PROD-NAME               
062100         MOVE PTB-PROD-STOCK(PROD-TAB-NDX) TO RLS-PROD-STOCK              
062200         WRITE REPORT-RECORD FROM RPT-LOWSTOCK-DETAIL                     
062300         ADD 1 TO WS-LOW-STOCK-COUNT                                      
062400     END-IF.                                                              
062500 250-EXIT.                                                                
062600     EXIT.                                                                
062700*                                                                         
062800*    TRAILER LINE CARRIES THE LOW-STOCK COUNT FOR REPORT #1 AND           
062900*    FEEDS THE SAME COUNT TO 860'S RUN CONTROL TOTALS.                    
063000 260-WRITE-LOW-STOCK-TRAILER.                                             
063100     MOVE WS-LOW-STOCK-COUNT TO RLS-TRAILER-COUNT.                        
063200     IF UPSI-0 ON                                                         
063300         DISPLAY 'INVPROC DEBUG LOWSTOCK TRLR '                           
063400             RPT-LOWSTOCK-TRAILER-AUDIT                                   
063500     END-IF.                                                              
063600     WRITE REPORT-RECORD FROM RPT-LOWSTOCK-TRAILER.                       
063700 260-EXIT.                                                                
063800     EXIT.                                                                
063900*                                                                         
064000******************************************************************        
064100*    300 SERIES - ORDER CREATION AND STOCK POSTING (SPEC BATCH            
064200*    FLOW STEP 3, BUSINESS RULES SECTION 3).  ORDER-IN LINES              
064300*    ARRIVE GROUPED BY ORD-ID; ALL LINES FOR ONE ORDER ARE                
064400*    COLLECTED INTO ORDLINE-WORK-ENTRY AND VALIDATED BEFORE ANY           
064500*    STOCK IS TOUCHED (SEE CHANGE LOG PR00033).                           
064600******************************************************************        
064700 300-PROCESS-ORDERS.                                                      
064800     PERFORM 310-READ-ORDER-IN THRU 310-EXIT.                             
064900     PERFORM 320-PROCESS-ONE-ORDER THRU 320-EXIT                          
065000         UNTIL WS-ORDERIN-EOF.                                            
065100 300-EXIT.                                                                
065200     EXIT.                                                                
065300*                                                                         
065400*    PRIMES/ADVANCES THE ORDER-IN READ-AHEAD ONE LINE AT A TIME.          
065500 310-READ-ORDER-IN.                                                       
065600     READ ORDER-IN                                                        
065700         AT END                                                           
065800             MOVE 'Y' TO WS-ORDERIN-EOF-SW                                
065900     END-READ.                                                            
066000 310-EXIT.                                                                
066100     EXIT.                                                                
066200*                                                                         
066300*    COLLECTS ALL LINES SHARING THE CURRENT ORD-ID, VALIDATES             
066400*    THE WHOLE ORDER AS ONE UNIT, THEN POSTS IT OR REJECTS IT             
066500*    ALL-OR-NOTHING (SEE CHANGE LOG PR00033 FOR WHY).                     
066600 320-PROCESS-ONE-ORDER.                                                   
066700     MOVE IT-ORD-ID TO WS-CURRENT-ORD-ID.                                 
066800     MOVE 0 TO WS-ORDLINE-COUNT.                                          
066900     PERFORM 330-COLLECT-ORDER-LINES THRU 330-EXIT                        
067000         UNTIL WS-ORDERIN-EOF                                             
067100         OR IT-ORD-ID NOT = WS-CURRENT-ORD-ID.                            
067200     MOVE 'Y' TO WS-ORDER-VALID-SW.                                       
067300     MOVE SPACES TO WS-REJECT-MESSAGE.                                    
067400     MOVE SPACES TO WS-REJECT-KEY.                                        
067500     PERFORM 340-VALIDATE-ORDER THRU 340-EXIT.                            
067600     IF WS-ORDER-IS-VALID                                                 
067700         PERFORM 350-POST-ACCEPTED-ORDER THRU 350-EXIT                    
067800         ADD 1 TO WS-ORDERS-CREATED                                       
067900     ELSE                                                                 
068000         PERFORM 380-WRITE-ORDER-ERROR THRU 380-EXIT                      
068100         ADD 1 TO WS-ORDERS-REJECTED                                      
068200     END-IF.                                                              
068300 320-EXIT.                                                                
068400     EXIT.                                                                
068500*                                                                         
068600*    TABLES ONE ORDER-IN LINE INTO ORDLINE-WORK-ENTRY AND READS           
068700*    THE NEXT RECORD; 320 STOPS THE PERFORM WHEN THE ORD-ID               
068800*    CHANGES OR ORDER-IN RUNS OUT.                                        
068900 330-COLLECT-ORDER-LINES.                                                 
069000     ADD 1 TO WS-ORDLINE-COUNT.                                           
069100     SET ORDLINE-NDX TO WS-ORDLINE-COUNT.                                 
069200     MOVE IT-PROD-ID TO OLW-PROD-ID(ORDLINE-NDX).                         
069300     MOVE IT-QTY     TO OLW-QTY(ORDLINE-NDX).                             
069400     PERFORM 310-READ-ORDER-IN THRU 310-EXIT.                             
069500 330-EXIT.                                                                
069600     EXIT.                                                                
069700*                                                                         
069800*    BUSINESS RULES SECTION 3 -- WALKS EVERY COLLECTED LINE;              
069900*    ONE BAD LINE FAILS THE WHOLE ORDER AND STOPS THE SCAN.               
070000 340-VALIDATE-ORDER.                                                      
070100     PERFORM 345-VALIDATE-ONE-LINE THRU 345-EXIT                          
070200         VARYING ORDLINE-NDX FROM 1 BY 1                                  
070300         UNTIL ORDLINE-NDX > WS-ORDLINE-COUNT                             
070400         OR WS-ORDER-VALID-SW = 'N'.                                      
070500 340-EXIT.                                                                
070600     EXIT.                                                                
070700*                                                                         
070800*    A LINE FAILS IF THE QUANTITY IS NOT POSITIVE, THE PRODUCT            
070900*    ID DOES NOT EXIST ON THE TABLE, OR ON-HAND STOCK CANNOT              
071000*    COVER THE REQUESTED QUANTITY.                                        
071100 345-VALIDATE-ONE-LINE.                                                   
071200*    RULE 3A - ORDER LINE QUANTITY MUST BE POSITIVE.                      
071300     IF OLW-QTY(ORDLINE-NDX) NOT > 0                                      
071400         MOVE 'N' TO WS-ORDER-VALID-SW                                    
071500         MOVE 'Quantity must be greater than zero'                        
071600                                     TO WS-REJECT-MESSAGE                 
071700         MOVE WS-CURRENT-ORD-ID      TO WS-REJECT-KEY                     
071800     ELSE                                                                 
071900         PERFORM 347-FIND-PRODUCT-BY-ID THRU 347-EXIT                     
072000         IF NOT WS-PRODUCT-WAS-FOUND                                      
072100             MOVE 'N' TO WS-ORDER-VALID-SW                                
072200             MOVE 'Product not found' TO WS-REJECT-MESSAGE                
072300             MOVE WS-CURRENT-ORD-ID   TO WS-REJECT-KEY                    
072400         ELSE                                                             
072500*    RULE 3C - ON-HAND STOCK MUST COVER THE LINE QUANTITY.                
072600             IF PTB-PROD-STOCK(WS-FOUND-PRODUCT-POINTER)                  
072700                     < OLW-QTY(ORDLINE-NDX)                               
072800                 MOVE 'N' TO WS-ORDER-VALID-SW                            
072900                 STRING 'Insufficient stock for product: '                
073000                       PTB-PROD-SKU(WS-FOUND-PRODUCT-POINTER)             
073100                       DELIMITED BY SIZE                                  
073200                       INTO WS-REJECT-MESSAGE                             
073300                 MOVE WS-CURRENT-ORD-ID TO WS-REJECT-KEY                  
073400             END-IF                                                       
073500         END-IF                                                           
073600     END-IF.                                                              
073700 345-EXIT.                                                                
073800     EXIT.                                                                
073900*                                                                         
074000*    LOOKS UP A PRODUCT TABLE ENTRY BY PRODUCT ID; SHARED BY              
074100*    ORDER VALIDATION (345) AND ORDER POSTING (360).                      
074200 347-FIND-PRODUCT-BY-ID.                                                  
074300     MOVE 'N' TO WS-PROD-FOUND-SW.                                        
074400     MOVE 0   TO WS-FOUND-PRODUCT-POINTER.                                
074500     PERFORM 348-COMPARE-ONE-PRODUCT THRU 348-EXIT                        
074600         VARYING PROD-TAB-NDX FROM 1 BY 1                                 
074700         UNTIL PROD-TAB-NDX > WS-PROD-TABLE-COUNT                         
074800         OR WS-PRODUCT-WAS-FOUND.                                         
074900 347-EXIT.                                                                
075000     EXIT.                                                                
075100*                                                                         
075200*    ONE TABLE-ENTRY COMPARE FOR 347'S PERFORM ... VARYING.               
075300 348-COMPARE-ONE-PRODUCT.                                                 
075400     IF PTB-PROD-ID(PROD-TAB-NDX) = OLW-PROD-ID(ORDLINE-NDX)              
075500         MOVE 'Y' TO WS-PROD-FOUND-SW                                     
075600         SET WS-FOUND-PRODUCT-POINTER TO PROD-TAB-NDX                     
075700     END-IF.                                                              
075800 348-EXIT.                                                                
075900     EXIT.                                                                
076000*                                                                         
076100*    ORDER CLEARED VALIDATION.  WRITES THE ORDER-OUT HEADER               
076200*    RECORD, TABLES THE ORDER (PENDING STATUS) FOR 400 SERIES             
076300*    STATUS UPDATES, THEN POSTS EACH LINE IN TURN.                        
076400 350-POST-ACCEPTED-ORDER.                                                 
076500*    EVERY HEADER THIS RUN CARRIES THE SAME RUN-DATE STAMP;               
076600*    ORDER-OUT HAS NO PER-TRANSACTION DATE OF ITS OWN TO COPY.            
076700     MOVE WS-ORDER-DATE-STAMP TO OHO-ORD-DATE.                            
076800     MOVE 'H'                 TO OHO-REC-TYPE.                            
076900     MOVE WS-CURRENT-ORD-ID    TO OHO-ORD-ID.                             
077000     MOVE 'PENDING'            TO OHO-ORD-STATUS.                         
077100     WRITE ORDER-OUT-RECORD FROM ORDER-HEADER-OUT.                        
077200*    ORDER-TABLE HOLDS EVERY ACCEPTED ORDER THIS RUN SO THE               
077300*    400 SERIES CAN FIND IT AGAIN BY ORD-ID FOR A STATUS UPDATE.          
077400     ADD 1 TO WS-ORDER-TABLE-COUNT.                                       
077500     SET ORD-TAB-NDX TO WS-ORDER-TABLE-COUNT.                             
077600     MOVE WS-CURRENT-ORD-ID TO OT-ORD-ID(ORD-TAB-NDX).                    
077700     MOVE 'PENDING'         TO OT-ORD-STATUS(ORD-TAB-NDX).                
077800     PERFORM 360-POST-ONE-LINE THRU 360-EXIT                              
077900         VARYING ORDLINE-NDX FROM 1 BY 1                                  
078000         UNTIL ORDLINE-NDX > WS-ORDLINE-COUNT.                            
078100 350-EXIT.                                                                
078200     EXIT.                                                                
078300*                                                                         
078400*    DECREMENTS ON-HAND STOCK, WRITES THE ORDER-OUT LINE RECORD,          
078500*    AND FEEDS THE LINE'S EXTENDED VALUE TO THE SKU SUMMARY               
078600*    (500 SERIES) AND THE UNITS-SHIPPED CONTROL TOTAL.                    
078700 360-POST-ONE-LINE.                                                       
078800*    RE-FIND THE PRODUCT TABLE ENTRY (345 ALREADY PROVED IT               
078900*    EXISTS) SO THE POINTER IS CURRENT FOR THIS LINE.                     
079000     PERFORM 347-FIND-PRODUCT-BY-ID THRU 347-EXIT.                        
079100     SUBTRACT OLW-QTY(ORDLINE-NDX)                                        
079200         FROM PTB-PROD-STOCK(WS-FOUND-PRODUCT-POINTER).                   
079300     MOVE 'L'                TO OLO-REC-TYPE.                             
079400     MOVE WS-CURRENT-ORD-ID   TO OLO-ORD-ID.                              
079500     MOVE OLW-PROD-ID(ORDLINE-NDX) TO OLO-PROD-ID.                        
079600     MOVE OLW-QTY(ORDLINE-NDX)     TO OLO-QTY.                            
079700     WRITE ORDER-OUT-RECORD FROM ORDER-LINE-OUT.                          
079800     ADD OLW-QTY(ORDLINE-NDX) TO WS-UNITS-SHIPPED.                        
079900     COMPUTE WS-LINE-VALUE =                                              
080000         PTB-PROD-PRICE(WS-FOUND-PRODUCT-POINTER)                         
080100         * OLW-QTY(ORDLINE-NDX).                                          
080200     PERFORM 510-ACCUM-SKU-VALUE THRU 510-EXIT.                           
080300 360-EXIT.                                                                
080400     EXIT.                                                                
080500*                                                                         
080600*    PRINTS ONE REJECT LINE FOR A FAILED ORDER.                           
080700 380-WRITE-ORDER-ERROR.                                                   
080800     MOVE WS-REJECT-MESSAGE TO RPT-ERR-MESSAGE.                           
080900     MOVE WS-REJECT-KEY     TO RPT-ERR-KEY.                               
081000     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
081100 380-EXIT.                                                                
081200     EXIT.                                                                
081300*                                                                         
081400******************************************************************        
081500*    400 SERIES - ORDER STATUS UPDATES (SPEC BATCH FLOW STEP 4,           
081600*    BUSINESS RULES SECTION 4 - THE PENDING/COMPLETED/CANCELLED           
081700*    TRANSITION RULE).                                                    
081800******************************************************************        
081900 400-APPLY-STATUS-UPDATES.                                                
082000     PERFORM 405-READ-STATUS-IN THRU 405-EXIT.                            
082100     PERFORM 415-PROCESS-ONE-UPDATE THRU 415-EXIT                         
082200         UNTIL WS-STATIN-EOF.                                             
082300 400-EXIT.                                                                
082400     EXIT.                                                                
082500*                                                                         
082600*    PRIMES/ADVANCES THE STATUS-IN READ-AHEAD.                            
082700 405-READ-STATUS-IN.                                                      
082800     READ STATUS-IN                                                       
082900         AT END                                                           
083000             MOVE 'Y' TO WS-STATIN-EOF-SW                                 
083100     END-READ.                                                            
083200 405-EXIT.                                                                
083300     EXIT.                                                                
083400*                                                                         
083500*    ONE STATUS-IN TRANSACTION: ORDER MUST EXIST AND THE                  
083600*    TRANSITION MUST BE LEGAL (420) OR THE UPDATE IS REJECTED             
083700*    AND COUNTED; OTHERWISE THE NEW STATUS IS APPLIED (430).              
083800 415-PROCESS-ONE-UPDATE.                                                  
083900     MOVE SPACES TO WS-REJECT-MESSAGE.                                    
084000     MOVE SPACES TO WS-REJECT-KEY.                                        
084100     PERFORM 410-FIND-ORDER-BY-ID THRU 410-EXIT.                          
084200     IF NOT WS-ORDER-WAS-FOUND                                            
084300         MOVE 'Order not found'   TO WS-REJECT-MESSAGE                    
084400         MOVE UPD-ORD-ID          TO WS-REJECT-KEY                        
084500         PERFORM 490-WRITE-STATUS-ERROR THRU 490-EXIT                     
084600         ADD 1 TO WS-STATUS-REJECTED                                      
084700     ELSE                                                                 
084800         PERFORM 420-CHECK-STATUS-TRANSITION THRU 420-EXIT                
084900         IF WS-TRANSITION-IS-OK                                           
085000             PERFORM 430-APPLY-STATUS-CHANGE THRU 430-EXIT                
085100             ADD 1 TO WS-STATUS-APPLIED                                   
085200         ELSE                                                             
085300             MOVE 'Cannot transition to same or invalid status'           
085400                                     TO WS-REJECT-MESSAGE                 
085500             MOVE UPD-ORD-ID         TO WS-REJECT-KEY                     
085600             PERFORM 490-WRITE-STATUS-ERROR THRU 490-EXIT                 
085700             ADD 1 TO WS-STATUS-REJECTED                                  
085800         END-IF                                                           
085900     END-IF.                                                              
086000     PERFORM 405-READ-STATUS-IN THRU 405-EXIT.                            
086100 415-EXIT.                                                                
086200     EXIT.                                                                
086300*                                                                         
086400*    LOOKS UP THE ORDER TABLE ENTRY BUILT BY 350-POST-ACCEPTED-           
086500*    ORDER; STATUS-IN CAN ONLY REFERENCE AN ORDER POSTED THIS RUN.        
086600 410-FIND-ORDER-BY-ID.                                                    
086700     MOVE 'N' TO WS-ORDER-FOUND-SW.                                       
086800     MOVE 0   TO WS-FOUND-ORDER-POINTER.                                  
086900     PERFORM 412-COMPARE-ONE-ORDER THRU 412-EXIT                          
087000         VARYING ORD-TAB-NDX FROM 1 BY 1                                  
087100         UNTIL ORD-TAB-NDX > WS-ORDER-TABLE-COUNT                         
087200         OR WS-ORDER-WAS-FOUND.                                           
087300 410-EXIT.                                                                
087400     EXIT.                                                                
087500*                                                                         
087600*    ONE TABLE-ENTRY COMPARE FOR 410'S PERFORM ... VARYING.               
087700 412-COMPARE-ONE-ORDER.                                                   
087800     IF OT-ORD-ID(ORD-TAB-NDX) = UPD-ORD-ID                               
087900         MOVE 'Y' TO WS-ORDER-FOUND-SW                                    
088000         SET WS-FOUND-ORDER-POINTER TO ORD-TAB-NDX                        
088100     END-IF.                                                              
088200 412-EXIT.                                                                
088300     EXIT.                                                                
088400*                                                                         
088500*    BUSINESS RULES SECTION 4 -- COMPLETED AND CANCELLED ARE              
088600*    TERMINAL; NO FURTHER TRANSITION IS ALLOWED OUT OF EITHER.            
088700*    OTHERWISE THE UPDATE MUST ACTUALLY CHANGE THE STATUS.                
088800 420-CHECK-STATUS-TRANSITION.                                             
088900     MOVE 'N' TO WS-TRANSITION-OK-SW.                                     
089000*    RULE 4 - COMPLETED/CANCELLED ARE TERMINAL; OTHERWISE THE             
089100*    TRANSITION MUST ACTUALLY CHANGE THE ORDER'S STATUS.                  
089200     IF OT-STATUS-COMPLETED(WS-FOUND-ORDER-POINTER)                       
089300         OR OT-STATUS-CANCELLED(WS-FOUND-ORDER-POINTER)                   
089400         NEXT SENTENCE                                                    
089500     ELSE                                                                 
089600         IF OT-ORD-STATUS(WS-FOUND-ORDER-POINTER)                         
089700                 = UPD-NEW-STATUS                                         
089800             NEXT SENTENCE                                                
089900         ELSE                                                             
090000             MOVE 'Y' TO WS-TRANSITION-OK-SW                              
090100         END-IF                                                           
090200     END-IF.                                                              
090300 420-EXIT.                                                                
090400     EXIT.                                                                
090500*                                                                         
090600*    TRANSITION PASSED 420; MOVE THE NEW STATUS ONTO THE TABLE.           
090700 430-APPLY-STATUS-CHANGE.                                                 
090800*    RULE 4 (CONT'D) - APPLY THE NEW STATUS ONCE 420 CLEARS IT.           
090900     MOVE UPD-NEW-STATUS                                                  
091000         TO OT-ORD-STATUS(WS-FOUND-ORDER-POINTER).                        
091100 430-EXIT.                                                                
091200     EXIT.                                                                
091300*                                                                         
091400*    PRINTS ONE REJECT LINE FOR A FAILED STATUS-IN TRANSACTION.           
091500 490-WRITE-STATUS-ERROR.                                                  
091600     MOVE WS-REJECT-MESSAGE TO RPT-ERR-MESSAGE.                           
091700     MOVE WS-REJECT-KEY     TO RPT-ERR-KEY.                               
091800     WRITE REPORT-RECORD FROM RPT-ERROR-LINE.                             
091900 490-EXIT.                                                                
092000     EXIT.                                                                
092100*                                                                         
092200******************************************************************        
092300*    500 SERIES - ORDER VALUE SUMMARY BY SKU (SPEC BATCH FLOW             
092400*    STEP 5, BUSINESS RULES SECTION 5, REPORT #2).                        
092500*    510-ACCUM-SKU-VALUE IS CALLED FROM 360-POST-ONE-LINE AS EACH         
092600*    ACCEPTED ORDER LINE IS POSTED; 500-SUMMARIZE-ORDER-VALUE             
092700*    JUST SORTS AND PRINTS THE TABLE ONCE POSTING IS DONE.                
092800******************************************************************        
092900 500-SUMMARIZE-ORDER-VALUE.                                               
093000*    SKUSORT IS SKIPPED WHEN NO ORDER LINES POSTED THIS RUN               
093100*    (NOTHING TO SORT, AND AN EMPTY TABLE CONFUSES THE CALL).             
093200     IF WS-SKU-TABLE-COUNT > 0                                            
093300         CALL 'SKUSORT' USING WS-SKU-TABLE-COUNT,                         
093400             SKU-SUMMARY-TABLE                                            
093500     END-IF.                                                              
093600     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR1.                           
093700     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR2.                           
093800     PERFORM 520-WRITE-ONE-SUMMARY-LINE THRU 520-EXIT                     
093900         VARYING SKU-TAB-NDX FROM 1 BY 1                                  
094000         UNTIL SKU-TAB-NDX > WS-SKU-TABLE-COUNT.                          
094100     PERFORM 530-WRITE-SUMMARY-TRAILER THRU 530-EXIT.                     
094200 500-EXIT.                                                                
094300     EXIT.                                                                
094400*                                                                         
094500 510-ACCUM-SKU-VALUE.                                                     
094600     PERFORM 512-FIND-SKU-ENTRY THRU 512-EXIT.                            
094700     IF NOT WS-SKU-WAS-FOUND                                              
094800*    FIRST TIME THIS SKU IS SEEN - OPEN A NEW SUMMARY ENTRY.              
094900         ADD 1 TO WS-SKU-TABLE-COUNT                                      
095000         SET SKU-TAB-NDX TO WS-SKU-TABLE-COUNT                            
095100         MOVE PTB-PROD-SKU(WS-FOUND-PRODUCT-POINTER)                      
095200                                     TO SUM-SKU(SKU-TAB-NDX)              
095300         MOVE 0              TO SUM-TOTAL-VALUE(SKU-TAB-NDX)              
095400         SET WS-FOUND-SKU-POINTER TO SKU-TAB-NDX                          
095500     END-IF.                                                              
095600     ADD WS-LINE-VALUE                                                    
095700         TO SUM-TOTAL-VALUE(WS-FOUND-SKU-POINTER).                        
095800     ADD WS-LINE-VALUE TO WS-GRAND-TOTAL-VALUE.                           
095900 510-EXIT.                                                                
096000     EXIT.                                                                
096100*                                                                         
096200*    LOOKS UP (OR SIGNALS A MISS FOR) THE RUNNING SKU ENTRY SO            
096300*    510 KNOWS WHETHER TO OPEN A NEW SUMMARY LINE OR ADD TO ONE.          
096400 512-FIND-SKU-ENTRY.                                                      
096500     MOVE 'N' TO WS-SKU-FOUND-SW.                                         
096600     MOVE 0   TO WS-FOUND-SKU-POINTER.                                    
096700     PERFORM 515-COMPARE-ONE-SKU-SUM THRU 515-EXIT                        
096800         VARYING SKU-TAB-NDX FROM 1 BY 1                                  
096900         UNTIL SKU-TAB-NDX > WS-SKU-TABLE-COUNT                           
097000         OR WS-SKU-WAS-FOUND.                                             
097100 512-EXIT.                                                                
097200     EXIT.                                                                
097300*                                                                         
097400*    ONE TABLE-ENTRY COMPARE FOR 512'S PERFORM ... VARYING.               
097500 515-COMPARE-ONE-SKU-SUM.                                                 
097600     IF SUM-SKU(SKU-TAB-NDX)                                              
097700             = PTB-PROD-SKU(WS-FOUND-PRODUCT-POINTER)                     
097800         MOVE 'Y' TO WS-SKU-FOUND-SW                                      
097900         SET WS-FOUND-SKU-POINTER TO SKU-TAB-NDX                          
098000     END-IF.                                                              
098100 515-EXIT.                                                                
098200     EXIT.                                                                
098300*                                                                         
098400*    PRINTS ONE SKU/TOTAL-VALUE LINE OF REPORT #2, IN THE                 
098500*    ASCENDING SKU SEQUENCE SKUSORT LEFT THE TABLE IN.                    
098600 520-WRITE-ONE-SUMMARY-LINE.                                              
098700     MOVE SUM-SKU(SKU-TAB-NDX)         TO RSD-SKU.                        
098800     MOVE SUM-TOTAL-VALUE(SKU-TAB-NDX) TO RSD-TOTAL-VALUE.                
098900     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.                         
099000 520-EXIT.                                                                
099100     EXIT.                                                                
099200*                                                                         
099300*    PRINTS THE GRAND TOTAL LINE CLOSING OUT REPORT #2.                   
099400 530-WRITE-SUMMARY-TRAILER.                                               
099500     MOVE WS-GRAND-TOTAL-VALUE TO RSD-GRAND-TOTAL.                        
099600     WRITE REPORT-RECORD FROM RPT-SUMMARY-TRAILER.                        
099700 530-EXIT.                                                                
099800     EXIT.                                                                
099900*                                                                         
100000******************************************************************        
100100*    800 SERIES (CONT'D) - RUN CONTROL TOTALS (REPORT #3).                
100200******************************************************************        
100300*    REPORT #3 -- ONE LINE PER COUNTER ACCUMULATED DURING THE             
100400*    100/300/400 SERIES.  PLAIN, NO CONTROL BREAKS; JUST A                
100500*    SUMMARY OF WHAT THE RUN DID FOR THE OPERATOR TO SKIM.                
100600 860-WRITE-CONTROL-TOTALS.                                                
100700     WRITE REPORT-RECORD FROM RPT-CONTROL-HDR1.                           
100800     MOVE 'PRODUCTS ADDED'        TO RCD-LABEL.                           
100900     MOVE WS-PRODUCTS-ADDED       TO RCD-COUNT.                           
101000     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL.                         
101100     MOVE 'PRODUCTS REJECTED'     TO RCD-LABEL.                           
101200     MOVE WS-PRODUCTS-REJECTED    TO RCD-COUNT.                           
101300     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL.                         
101400     MOVE 'LOW STOCK PRODUCTS'    TO RCD-LABEL.                           
101500     MOVE WS-LOW-STOCK-COUNT      TO RCD-COUNT.                           
101600     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL.                         
101700     MOVE 'ORDERS CREATED'        TO RCD-LABEL.                           
101800     MOVE WS-ORDERS-CREATED       TO RCD-COUNT.                           
101900     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL.                         
102000     MOVE 'ORDERS REJECTED'       TO RCD-LABEL.                           
102100     MOVE WS-ORDERS-REJECTED      TO RCD-COUNT.                           
102200     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL.                         
102300     MOVE 'UNITS SHIPPED'         TO RCD-LABEL.                           
102400     MOVE WS-UNITS-SHIPPED        TO RCD-COUNT.                           
102500     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL.                         
102600     MOVE 'STATUS UPDATES APPLIED' TO RCD-LABEL.                          
102700     MOVE WS-STATUS-APPLIED        TO RCD-COUNT.                          
102800     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL.                         
102900     MOVE 'STATUS UPDATES REJECTED' TO RCD-LABEL.                         
103000     MOVE WS-STATUS-REJECTED        TO RCD-COUNT.                         
103100     WRITE REPORT-RECORD FROM RPT-CONTROL-DETAIL.                         
103200 860-EXIT.                                                                
103300     EXIT.                                                                
103400*                                                                         
103500******************************************************************        
103600*    900 SERIES - FINAL PRODUCT MASTER WRITE-BACK.                        
103700******************************************************************        
103800*    END OF RUN -- THE IN-CORE PRODUCT TABLE, AS LEFT BY THE              
103900*    100 SERIES AND DECREMENTED BY THE 300 SERIES, IS WRITTEN             
104000*    OUT AS THE NEW PRODUCT-MASTER FOR THE NEXT RUN TO READ.              
104100 900-WRITE-PRODUCT-MASTER.                                                
104200     PERFORM 910-WRITE-ONE-MASTER-REC THRU 910-EXIT                       
104300         VARYING PROD-TAB-NDX FROM 1 BY 1                                 
104400         UNTIL PROD-TAB-NDX > WS-PROD-TABLE-COUNT.                        
104500 900-EXIT.                                                                
104600     EXIT.                                                                
104700*                                                                         
104800*    ONE PRODUCT-MASTER OUTPUT RECORD FROM ONE TABLE ENTRY.               
104900 910-WRITE-ONE-MASTER-REC.                                                
105000     MOVE PTB-PROD-ID(PROD-TAB-NDX)    TO PROD-ID.                        
105100     MOVE PTB-PROD-NAME(PROD-TAB-NDX)  TO PROD-NAME.                      
105200     MOVE PTB-PROD-SKU(PROD-TAB-NDX)   TO PROD-SKU.                       
105300     MOVE PTB-PROD-PRICE(PROD-TAB-NDX) TO PROD-PRICE.                     
105400     MOVE PTB-PROD-STOCK(PROD-TAB-NDX) TO PROD-STOCK.                     
105500     WRITE PRODUCT-RECORD.                                                
105600 910-EXIT.                                                                
105700     EXIT.                                                                
