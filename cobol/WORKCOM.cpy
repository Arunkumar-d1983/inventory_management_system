000100******************************************************************        
000200* WORKCOM - COMMON WORK AREA FOR INVPROC.                                 
000300*                                                                         
000400* END-OF-FILE SWITCHES, THE RUN CONTROL COUNTERS PRINTED ON THE           
000500* CONTROL-TOTALS PORTION OF REPORT-OUT, THE ORDER TABLE USED TO           
000600* LOCATE AN ORDER BY ID FOR STATUS UPDATES, AND THE SKU VALUE-            
000700* SUMMARY TABLE BUILT WHILE ORDERS ARE POSTED AND PRINTED (AFTER          
000800* SKUSORT PUTS IT IN SKU SEQUENCE) AS REPORT #2.                          
000900******************************************************************        
001000 01  WS-SWITCHES.                                                         
001100     05  WS-PRODIN-EOF-SW            PIC X     VALUE 'N'.                 
001200         88  WS-PRODIN-EOF                     VALUE 'Y'.                 
001300     05  WS-ORDERIN-EOF-SW           PIC X     VALUE 'N'.                 
001400         88  WS-ORDERIN-EOF                    VALUE 'Y'.                 
001500     05  WS-STATIN-EOF-SW            PIC X     VALUE 'N'.                 
001600         88  WS-STATIN-EOF                     VALUE 'Y'.                 
001700     05  WS-ORDER-VALID-SW           PIC X     VALUE 'Y'.                 
001800         88  WS-ORDER-IS-VALID                 VALUE 'Y'.                 
001900     05  FILLER                      PIC X(01) VALUE SPACE.               
002000*                                                                         
002100 77  WS-PRODIN-STATUS                PIC X(2)  VALUE SPACES.              
002200 77  WS-ORDERIN-STATUS               PIC X(2)  VALUE SPACES.              
002300 77  WS-STATIN-STATUS                PIC X(2)  VALUE SPACES.              
002400 77  WS-PRODMAST-STATUS              PIC X(2)  VALUE SPACES.              
002500 77  WS-ORDEROUT-STATUS              PIC X(2)  VALUE SPACES.              
002600 77  WS-REPORT-STATUS                PIC X(2)  VALUE SPACES.              
002700*                                                                         
002800 01  RUN-CONTROL-TOTALS.                                                  
002900     05  WS-PRODUCTS-ADDED           PIC S9(7)  COMP-3 VALUE +0.          
003000     05  WS-PRODUCTS-REJECTED        PIC S9(7)  COMP-3 VALUE +0.          
003100     05  WS-LOW-STOCK-COUNT          PIC S9(7)  COMP-3 VALUE +0.          
003200     05  WS-ORDERS-CREATED           PIC S9(7)  COMP-3 VALUE +0.          
003300     05  WS-ORDERS-REJECTED          PIC S9(7)  COMP-3 VALUE +0.          
003400     05  WS-UNITS-SHIPPED            PIC S9(9)  COMP-3 VALUE +0.          
003500     05  WS-STATUS-APPLIED           PIC S9(7)  COMP-3 VALUE +0.          
003600     05  WS-STATUS-REJECTED          PIC S9(7)  COMP-3 VALUE +0.          
003700     05  FILLER                      PIC X(01) VALUE SPACE.               
003800*                                                                         
003900 01  WORK-VARIABLES.                                                      
004000     05  WS-PROD-IDX                 PIC S9(8)  COMP.                     
004100     05  WS-ORD-IDX                  PIC S9(8)  COMP.                     
004200     05  WS-LINE-IDX                 PIC S9(8)  COMP.                     
004300     05  WS-SKU-IDX                  PIC S9(8)  COMP.                     
004400     05  WS-NEXT-PROD-ID             PIC 9(09)  VALUE ZEROS.              
004500     05  WS-LINE-VALUE               PIC S9(9)V99    COMP-3               
004600                                      VALUE +0.                           
004700     05  WS-GRAND-TOTAL-VALUE        PIC S9(11)V99   COMP-3               
004800                                      VALUE +0.                           
004900     05  FILLER                      PIC X(01) VALUE SPACE.               
005000*                                                                         
005100 01  PRODUCT-TABLE-CONTROLS.                                              
005200     05  WS-PROD-TABLE-COUNT         PIC S9(5)  COMP  VALUE +0.           
005300     05  FILLER                      PIC X(01) VALUE SPACE.               
005400     05  PRODUCT-TABLE.                                                   
005500         10  PRODUCT-TABLE-ENTRY     OCCURS 1 TO 2000 TIMES               
005600                                      DEPENDING ON                        
005700                                      WS-PROD-TABLE-COUNT                 
005800                                      INDEXED BY PROD-TAB-NDX.            
005900             15  PTB-PROD-ID         PIC 9(09).                           
006000             15  PTB-PROD-NAME       PIC X(30).                           
006100             15  PTB-PROD-SKU        PIC X(12).                           
006200             15  PTB-PROD-PRICE      PIC S9(7)V99.                        
006300             15  PTB-PROD-STOCK      PIC S9(7).                           
006400*                                                                         
006500 01  ORDER-TABLE-CONTROLS.                                                
006600     05  WS-ORDER-TABLE-COUNT        PIC S9(5)  COMP  VALUE +0.           
006700     05  FILLER                      PIC X(01) VALUE SPACE.               
006800     05  ORDER-TABLE.                                                     
006900         10  ORDER-TABLE-ENTRY       OCCURS 1 TO 2000 TIMES               
007000                                      DEPENDING ON                        
007100                                      WS-ORDER-TABLE-COUNT                
007200                                      INDEXED BY ORD-TAB-NDX.             
007300             15  OT-ORD-ID           PIC 9(09).                           
007400             15  OT-ORD-STATUS       PIC X(09).                           
007500                 88  OT-STATUS-PENDING         VALUE 'PENDING'.           
007600                 88  OT-STATUS-COMPLETED                                  
007700                                      VALUE 'COMPLETED'.                  
007800                 88  OT-STATUS-CANCELLED                                  
007900                                      VALUE 'CANCELLED'.                  
008000*                                                                         
008100 01  ORDER-LINE-WORK-TABLE.                                               
008200     05  WS-ORDLINE-COUNT            PIC S9(3)  COMP  VALUE +0.           
008300     05  FILLER                      PIC X(01) VALUE SPACE.               
008400     05  ORDLINE-WORK-ENTRY          OCCURS 1 TO 500 TIMES                
008500                                     DEPENDING ON WS-ORDLINE-COUNT        
008600                                     INDEXED BY ORDLINE-NDX.              
008700         10  OLW-PROD-ID             PIC 9(09).                           
008800         10  OLW-QTY                 PIC S9(05).                          
008900*                                                                         
009000 01  SKU-SUMMARY-CONTROLS.                                                
009100     05  WS-SKU-TABLE-COUNT          PIC S9(5)  COMP  VALUE +0.           
009200     05  FILLER                      PIC X(01) VALUE SPACE.               
009300     05  SKU-SUMMARY-TABLE.                                               
009400         10  SKU-SUMMARY-ENTRY       OCCURS 1 TO 2000 TIMES               
009500                                     DEPENDING ON                         
009600                                     WS-SKU-TABLE-COUNT                   
009700                                     INDEXED BY SKU-TAB-NDX.              
009800             15  SUM-SKU             PIC X(12).                           
009900             15  SUM-TOTAL-VALUE     PIC S9(11)V99  COMP-3.               
