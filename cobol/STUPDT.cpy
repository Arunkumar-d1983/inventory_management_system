000100******************************************************************        
000200* STUPDT - ORDER STATUS-CHANGE TRANSACTION LAYOUT (STATUS-IN).            
000300******************************************************************        
000400 01  STATUS-UPDATE-RECORD.                                                
000500     05  UPD-ORD-ID                  PIC 9(09).                           
000600     05  UPD-NEW-STATUS              PIC X(09).                           
000700     05  FILLER                      PIC X(02).                           
